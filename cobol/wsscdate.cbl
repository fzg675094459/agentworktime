000010*    WSSCDATE.CBL                                                         
000020*----------------------------------------------------------------         
000030*    WORKING-STORAGE to be used by PL-SCHED-DATE.CBL                      
000040*    Carries the weekday-name table, the days-in-month table              
000050*    and the scratch fields the date paragraphs need to derive            
000060*    a weekday name, a default workday flag and a day count               
000070*    without relying on any compiler intrinsic FUNCTION.                  
000080*----------------------------------------------------------------         
000090*    Fields passed IN by the calling program:                             
000100*       SCD-IN-DATE            ---  date to evaluate, YYYY-MM-DD          
000110*    Fields returned by the paragraph library:                            
000120*       SCD-OUT-WEEKDAY-NAME   ---  "MONDAY" thru "SUNDAY"                
000130*       SCD-OUT-WORKDAY-FLAG   ---  "Y" or "N"                            
000140*       SCD-OUT-DAYS-IN-MONTH  ---  28 thru 31                            
000150*----------------------------------------------------------------         
000160 01  SCD-IN-DATE                   PIC X(10).                             
000170 01  SCD-IN-DATE-R REDEFINES SCD-IN-DATE.                                 
000180     05  SCD-IN-CCYY               PIC 9(4).                              
000190     05  FILLER                    PIC X.                                 
000200     05  SCD-IN-MM                 PIC 99.                                
000210     05  FILLER                    PIC X.                                 
000220     05  SCD-IN-DD                 PIC 99.                                
000230                                                                          
000240 01  SCD-OUT-WEEKDAY-NAME          PIC X(09).                             
000250 01  SCD-OUT-WORKDAY-FLAG          PIC X(01).                             
000260 01  SCD-OUT-MONDAY-ORDINAL        PIC 9(01).                             
000270 01  SCD-OUT-DAYS-IN-MONTH         PIC 9(02).                             
000280                                                                          
000290*----------------------------------------------------------------         
000300*    Table of weekday names, Monday-based ordinal (1 = Monday             
000310*    thru 7 = Sunday), used by DERIVE-WEEKDAY-NAME.                       
000320*----------------------------------------------------------------         
000330 01  SCD-WEEKDAY-TABLE.                                                   
000340     05  FILLER                    PIC X(09) VALUE "MONDAY   ".           
000350     05  FILLER                    PIC X(09) VALUE "TUESDAY  ".           
000360     05  FILLER                    PIC X(09) VALUE "WEDNESDAY".           
000370     05  FILLER                    PIC X(09) VALUE "THURSDAY ".           
000380     05  FILLER                    PIC X(09) VALUE "FRIDAY   ".           
000390     05  FILLER                    PIC X(09) VALUE "SATURDAY ".           
000400     05  FILLER                    PIC X(09) VALUE "SUNDAY   ".           
000410 01  SCD-WEEKDAY-TABLE-R REDEFINES SCD-WEEKDAY-TABLE.                     
000420     05  SCD-WEEKDAY-ENTRY OCCURS 7 TIMES                                 
000430                           PIC X(09).                                     
000440                                                                          
000450*----------------------------------------------------------------         
000460*    Table of days-per-month for a common (non-leap) year;                
000470*    COMPUTE-DAYS-IN-MONTH adds the leap-day when SCD-IS-LEAP-YR.         
000480*----------------------------------------------------------------         
000490 01  SCD-DAYS-IN-MONTH-TABLE.                                             
000500     05  FILLER                    PIC 9(02) VALUE 31.                    
000510     05  FILLER                    PIC 9(02) VALUE 28.                    
000520     05  FILLER                    PIC 9(02) VALUE 31.                    
000530     05  FILLER                    PIC 9(02) VALUE 30.                    
000540     05  FILLER                    PIC 9(02) VALUE 31.                    
000550     05  FILLER                    PIC 9(02) VALUE 30.                    
000560     05  FILLER                    PIC 9(02) VALUE 31.                    
000570     05  FILLER                    PIC 9(02) VALUE 31.                    
000580     05  FILLER                    PIC 9(02) VALUE 30.                    
000590     05  FILLER                    PIC 9(02) VALUE 31.                    
000600     05  FILLER                    PIC 9(02) VALUE 30.                    
000610     05  FILLER                    PIC 9(02) VALUE 31.                    
000620 01  SCD-DIM-TABLE-R REDEFINES SCD-DAYS-IN-MONTH-TABLE.                   
000630     05  SCD-DIM-ENTRY OCCURS 12 TIMES                                    
000640                        PIC 9(02).                                        
000650                                                                          
000660*----------------------------------------------------------------         
000670*    Scratch fields for the epoch-day-count / leap-year math.             
000680*    Epoch is 1600-01-01, a Saturday, which is also the first             
000690*    day of a 400-year Gregorian cycle (146097 days, evenly               
000700*    divisible by 7) so the weekday of the epoch never drifts.            
000710*----------------------------------------------------------------         
000720 77  SCD-YEARS-SINCE-EPOCH         PIC 9(04)  COMP.                       
000730*    06/22/99 JHS PR-0367 LEAP-DAY COUNT MUST RUN OVER YEARS              
000740*                 1600 THRU CCYY-1, NOT 1601 THRU CCYY - SEE              
000750*                 SCD-LEAP-BASE-YEARS IN COMPUTE-EPOCH-DAY-NUMBER.        
000760 77  SCD-LEAP-BASE-YEARS           PIC S9(04) COMP.                       
000770 77  SCD-LEAP-YEAR-SW              PIC X.                                 
000780     88  SCD-IS-LEAP-YR            VALUE "Y".                             
000790 77  SCD-4-REMAINDER               PIC 9(02)  COMP.                       
000800 77  SCD-100-REMAINDER             PIC 9(03)  COMP.                       
000810 77  SCD-400-REMAINDER             PIC 9(04)  COMP.                       
000820 77  SCD-4-QUOTIENT                PIC 9(04)  COMP.                       
000830 77  SCD-100-QUOTIENT              PIC 9(04)  COMP.                       
000840 77  SCD-400-QUOTIENT              PIC 9(04)  COMP.                       
000850 77  SCD-DAYS-BEFORE-YEAR          PIC 9(07)  COMP.                       
000860 77  SCD-DAYS-BEFORE-MONTH         PIC 9(05)  COMP.                       
000870 77  SCD-MONTH-INDEX               PIC 9(02)  COMP.                       
000880 77  SCD-EPOCH-DAY-NUMBER          PIC 9(07)  COMP.                       
000890 77  SCD-WEEKDAY-SUBSCRIPT         PIC 9(01)  COMP.                       
000900 77  SCD-TEMP-BIG                  PIC 9(07)  COMP.                       
