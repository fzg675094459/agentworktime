000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. update-schedule.                                             
000030 AUTHOR. R-L-TOLENTINO.                                                   
000040 INSTALLATION. PAYROLL SYSTEMS - EASTGATE DATA CENTER.                    
000050 DATE-WRITTEN. 03/18/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - PAYROLL SUBSYSTEM.                      
000080*----------------------------------------------------------------         
000090*    UPDATE-SCHEDULE                                                      
000100*    Sets the workday/rest-day status on one date in the ledger,          
000110*    building the record with defaults first if the date is not           
000120*    already on file.  Grew out of the old VOUCHER-MAINTENANCE            
000130*    "change a record, or add it if it is not there yet" ADD/             
000140*    CHANGE skeleton once vouchers were dropped from this shop's          
000150*    ledger family.                                                       
000160*----------------------------------------------------------------         
000170*    CHANGE LOG                                                           
000180*    DATE      BY   TICKET    DESCRIPTION                                 
000190*    --------  ---  --------  --------------------------------            
000200*    03/18/87  RLT  PR-0119   ORIGINAL PROGRAM.                   PR-0119 
000210*    07/02/87  RLT  PR-0143   SWITCHED TO FIND-OR-CREATE-RECORD   PR-0143 
000220*                             SO A MISSING DATE NO LONGER FAILS           
000230*                             THE RUN.                                    
000240*    02/11/89  DKW  PR-0210   CORRECTED THE CONFIRMATION LINE -   PR-0210 
000250*                             WAS SHOWING THE OLD FLAG, NOT THE           
000260*                             ONE JUST SET.                               
000270*    02/06/90  DKW  PR-0234   SHARED FIND-OR-CREATE-RECORD MOVED  PR-0234 
000280*                             OUT TO ITS OWN COPYBOOK.                    
000290*    09/23/91  MPQ  PR-0271   REPORT LINE NOW WRITTEN EVEN WHEN   PR-0271 
000300*                             THE RECORD ALREADY EXISTED.                 
000310*    12/03/98  JHS  PR-0363   YEAR 2000 REVIEW - TARGET-DATE IS   PR-0363 
000320*                             CCYY-MM-DD THROUGHOUT, NO 2-DIGIT           
000330*                             YEAR STORAGE ANYWHERE IN THIS               
000340*                             PROGRAM.  NO CHANGE REQUIRED.               
000350*    06/17/99  JHS  PR-0376   REGRESSION RUN AFTER Y2K REVIEW.    PR-0376 
000360*----------------------------------------------------------------         
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM.                                                  
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430                                                                          
000440     COPY "SLSCHED.CBL".                                                  
000450                                                                          
000460 DATA DIVISION.                                                           
000470 FILE SECTION.                                                            
000480                                                                          
000490     COPY "FDSCHED.CBL".                                                  
000500                                                                          
000510 WORKING-STORAGE SECTION.                                                 
000520                                                                          
000530     COPY "wsschtbl.cbl".                                                 
000540     COPY "wsscdate.cbl".                                                 
000550                                                                          
000560     01  W-CONFIRM-LINE.                                                  
000570         05  FILLER                PIC X(06) VALUE "DATE ".               
000580         05  W-CONF-DATE           PIC X(10).                             
000590         05  FILLER                PIC X(09) VALUE " SET TO  ".           
000600         05  W-CONF-STATUS         PIC X(08).                             
000610         05  FILLER                PIC X(47) VALUE SPACES.                
000620*----------------------------------------------------------------         
000630                                                                          
000640 PROCEDURE DIVISION.                                                      
000650                                                                          
000660 000-MAIN-CONTROL.                                                        
000670                                                                          
000680     OPEN INPUT CTLCARD-FILE.                                             
000690     READ CTLCARD-FILE RECORD.                                            
000700     CLOSE CTLCARD-FILE.                                                  
000710                                                                          
000720     OPEN INPUT OLD-MASTER-FILE.                                          
000730     OPEN OUTPUT NEW-MASTER-FILE.                                         
000740     OPEN OUTPUT SCHEDRPT-FILE.                                           
000750                                                                          
000760     PERFORM LOAD-OLD-MASTER-INTO-TABLE                                   
000770         THRU LOAD-OLD-MASTER-INTO-TABLE-EXIT.                            
000780                                                                          
000790     MOVE CTL-TARGET-DATE TO FOC-TARGET-DATE.                             
000800     PERFORM FIND-OR-CREATE-RECORD                                        
000810         THRU FIND-OR-CREATE-RECORD-EXIT.                                 
000820                                                                          
000830     MOVE CTL-WORKDAY-FLAG                                                
000840         TO WT-WORKDAY-FLAG(FOC-RECORD-POSITION).                         
000850                                                                          
000860     PERFORM WRITE-TABLE-TO-NEW-MASTER                                    
000870         THRU WRITE-TABLE-TO-NEW-MASTER-EXIT.                             
000880                                                                          
000890     PERFORM 900-WRITE-CONFIRMATION                                       
000900         THRU 900-WRITE-CONFIRMATION-EXIT.                                
000910                                                                          
000920     CLOSE OLD-MASTER-FILE.                                               
000930     CLOSE NEW-MASTER-FILE.                                               
000940     CLOSE SCHEDRPT-FILE.                                                 
000950                                                                          
000960     EXIT PROGRAM.                                                        
000970     STOP RUN.                                                            
000980*----------------------------------------------------------------         
000990                                                                          
001000 900-WRITE-CONFIRMATION.                                                  
001010*    02/11/89 DKW  SHOWS THE FLAG JUST SET, NOT THE OLD ONE.              
001020     MOVE CTL-TARGET-DATE TO W-CONF-DATE.                                 
001030     IF WT-WORKDAY-FLAG(FOC-RECORD-POSITION) = "Y"                        
001040         MOVE "WORKDAY " TO W-CONF-STATUS                                 
001050     ELSE                                                                 
001060         MOVE "REST-DAY" TO W-CONF-STATUS.                                
001070     MOVE W-CONFIRM-LINE TO SCHEDRPT-LINE.                                
001080     WRITE SCHEDRPT-LINE.                                                 
001090 900-WRITE-CONFIRMATION-EXIT.                                             
001100     EXIT.                                                                
001110*----------------------------------------------------------------         
001120                                                                          
001130     COPY "pl-find-or-create.cbl".                                        
001140     COPY "pl-master-io.cbl".                                             
001150     COPY "pl-sched-date.cbl".                                            
