000010*    SLSCHED.CBL                                                          
000020*----------------------------------------------------------------         
000030*    FILE-CONTROL entries for the work-schedule ledger system.            
000040*    OLD-MASTER-FILE is the ledger as it stood at the start of            
000050*    the run; NEW-MASTER-FILE is the ledger as it stands when             
000060*    the run ends - every operation reads the old master whole            
000070*    and writes a new master whole, the shop's usual master-file          
000080*    turnover pattern.                                                    
000090*----------------------------------------------------------------         
000100     SELECT OLD-MASTER-FILE                                               
000110         ASSIGN TO SCHDOLD                                                
000120         ORGANIZATION IS SEQUENTIAL.                                      
000130                                                                          
000140     SELECT NEW-MASTER-FILE                                               
000150         ASSIGN TO SCHDNEW                                                
000160         ORGANIZATION IS SEQUENTIAL.                                      
000170                                                                          
000180     SELECT CTLCARD-FILE                                                  
000190         ASSIGN TO SCHDCTL                                                
000200         ORGANIZATION IS SEQUENTIAL.                                      
000210                                                                          
000220     SELECT SCHEDRPT-FILE                                                 
000230         ASSIGN TO SCHDRPT                                                
000240         ORGANIZATION IS LINE SEQUENTIAL.                                 
