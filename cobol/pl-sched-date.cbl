000010*    PL-SCHED-DATE.CBL                                                    
000020*----------------------------------------------------------------         
000030*    Shared date paragraphs for the work-schedule ledger.                 
000040*    No compiler intrinsic is used anywhere in this library -             
000050*    the weekday name is derived from an epoch day count the              
000060*    same way the shop's older systems always did it, back                
000070*    before FUNCTION verbs existed on this compiler.                      
000080*----------------------------------------------------------------         
000090*    Caller loads SCD-IN-DATE (and for COMPUTE-DAYS-IN-MONTH,             
000100*    SCD-IN-CCYY / SCD-IN-MM through the SCD-IN-DATE-R redefine)          
000110*    then PERFORMs the paragraph needed; results come back in             
000120*    the SCD-OUT- fields.  See WSSCDATE.CBL.                              
000130*----------------------------------------------------------------         
000140                                                                          
000150 DERIVE-WEEKDAY-NAME.                                                     
000160     PERFORM COMPUTE-EPOCH-DAY-NUMBER                                     
000170         THRU COMPUTE-EPOCH-DAY-NUMBER-EXIT.                              
000180     COMPUTE SCD-TEMP-BIG = SCD-EPOCH-DAY-NUMBER + 5.                     
000190     DIVIDE SCD-TEMP-BIG BY 7                                             
000200         GIVING SCD-400-QUOTIENT                                          
000210         REMAINDER SCD-WEEKDAY-SUBSCRIPT.                                 
000220     MOVE SCD-WEEKDAY-SUBSCRIPT TO SCD-OUT-MONDAY-ORDINAL.                
000230     ADD 1 TO SCD-WEEKDAY-SUBSCRIPT.                                      
000240     MOVE SCD-WEEKDAY-ENTRY(SCD-WEEKDAY-SUBSCRIPT)                        
000250         TO SCD-OUT-WEEKDAY-NAME.                                         
000260     PERFORM DERIVE-DEFAULT-WORKDAY-FLAG                                  
000270         THRU DERIVE-DEFAULT-WORKDAY-FLAG-EXIT.                           
000280 DERIVE-WEEKDAY-NAME-EXIT.                                                
000290     EXIT.                                                                
000300*----------------------------------------------------------------         
000310                                                                          
000320 DERIVE-DEFAULT-WORKDAY-FLAG.                                             
000330*    Ordinal 0-4 is Monday thru Friday; 5-6 is the weekend.               
000340     IF SCD-OUT-MONDAY-ORDINAL < 5                                        
000350         MOVE "Y" TO SCD-OUT-WORKDAY-FLAG                                 
000360     ELSE                                                                 
000370         MOVE "N" TO SCD-OUT-WORKDAY-FLAG.                                
000380 DERIVE-DEFAULT-WORKDAY-FLAG-EXIT.                                        
000390     EXIT.                                                                
000400*----------------------------------------------------------------         
000410                                                                          
000420 COMPUTE-DAYS-IN-MONTH.                                                   
000430*    Caller sets SCD-IN-CCYY and SCD-IN-MM before the PERFORM.            
000440     PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT.                   
000450     MOVE SCD-DIM-ENTRY(SCD-IN-MM) TO SCD-OUT-DAYS-IN-MONTH.              
000460     IF SCD-IN-MM = 2 AND SCD-IS-LEAP-YR                                  
000470         ADD 1 TO SCD-OUT-DAYS-IN-MONTH.                                  
000480 COMPUTE-DAYS-IN-MONTH-EXIT.                                              
000490     EXIT.                                                                
000500*----------------------------------------------------------------         
000510                                                                          
000520 CHECK-LEAP-YEAR.                                                         
000530     MOVE "N" TO SCD-LEAP-YEAR-SW.                                        
000540     DIVIDE SCD-IN-CCYY BY 4                                              
000550         GIVING SCD-4-QUOTIENT REMAINDER SCD-4-REMAINDER.                 
000560     IF SCD-4-REMAINDER = 0                                               
000570         MOVE "Y" TO SCD-LEAP-YEAR-SW.                                    
000580     DIVIDE SCD-IN-CCYY BY 100                                            
000590         GIVING SCD-100-QUOTIENT REMAINDER SCD-100-REMAINDER.             
000600     IF SCD-100-REMAINDER = 0                                             
000610         MOVE "N" TO SCD-LEAP-YEAR-SW.                                    
000620     DIVIDE SCD-IN-CCYY BY 400                                            
000630         GIVING SCD-400-QUOTIENT REMAINDER SCD-400-REMAINDER.             
000640     IF SCD-400-REMAINDER = 0                                             
000650         MOVE "Y" TO SCD-LEAP-YEAR-SW.                                    
000660 CHECK-LEAP-YEAR-EXIT.                                                    
000670     EXIT.                                                                
000680*----------------------------------------------------------------         
000690                                                                          
000700 COMPUTE-EPOCH-DAY-NUMBER.                                                
000710*    Epoch is 1600-01-01, chosen because it starts a clean                
000720*    400-year Gregorian cycle (146097 days - evenly divisible             
000730*    by 7) so the weekday of the epoch never has to be re-proved.         
000740     PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT.                   
000750     SUBTRACT 1600 FROM SCD-IN-CCYY                                       
000760         GIVING SCD-YEARS-SINCE-EPOCH.                                    
000770*    06/22/99 JHS PR-0367 THE OLD DIVIDE-BY-4/100/400 COUNTED             
000780*                 LEAP YEARS OVER 1601 THRU CCYY.  1600 ITSELF            
000790*                 IS A LEAP YEAR AND MUST BE IN THE COUNT, WHILE          
000800*                 CCYY HAS NOT ELAPSED YET AND MUST NOT BE - SO           
000810*                 WE DIVIDE ONE LESS THAN SCD-YEARS-SINCE-EPOCH           
000820*                 AND ADD 1600'S OWN LEAP DAY BACK IN BY HAND.            
000830     SUBTRACT 1 FROM SCD-YEARS-SINCE-EPOCH                                
000840         GIVING SCD-LEAP-BASE-YEARS.                                      
000850     DIVIDE SCD-LEAP-BASE-YEARS BY 4                                      
000860         GIVING SCD-4-QUOTIENT REMAINDER SCD-4-REMAINDER.                 
000870     DIVIDE SCD-LEAP-BASE-YEARS BY 100                                    
000880         GIVING SCD-100-QUOTIENT REMAINDER SCD-100-REMAINDER.             
000890     DIVIDE SCD-LEAP-BASE-YEARS BY 400                                    
000900         GIVING SCD-400-QUOTIENT REMAINDER SCD-400-REMAINDER.             
000910     COMPUTE SCD-DAYS-BEFORE-YEAR =                                       
000920         (365 * SCD-YEARS-SINCE-EPOCH) + 1 + SCD-4-QUOTIENT               
000930                                        - SCD-100-QUOTIENT                
000940                                        + SCD-400-QUOTIENT.               
000950     MOVE ZERO TO SCD-DAYS-BEFORE-MONTH.                                  
000960     MOVE 1 TO SCD-MONTH-INDEX.                                           
000970     PERFORM ACCUMULATE-DAYS-BEFORE-MONTH                                 
000980         THRU ACCUMULATE-DAYS-BEFORE-MONTH-EXIT                           
000990         UNTIL SCD-MONTH-INDEX NOT LESS THAN SCD-IN-MM.                   
001000     IF SCD-IS-LEAP-YR AND SCD-IN-MM > 2                                  
001010         ADD 1 TO SCD-DAYS-BEFORE-MONTH.                                  
001020     COMPUTE SCD-EPOCH-DAY-NUMBER =                                       
001030         SCD-DAYS-BEFORE-YEAR + SCD-DAYS-BEFORE-MONTH                     
001040                               + SCD-IN-DD - 1.                           
001050 COMPUTE-EPOCH-DAY-NUMBER-EXIT.                                           
001060     EXIT.                                                                
001070*----------------------------------------------------------------         
001080                                                                          
001090 ACCUMULATE-DAYS-BEFORE-MONTH.                                            
001100     ADD SCD-DIM-ENTRY(SCD-MONTH-INDEX) TO SCD-DAYS-BEFORE-MONTH.         
001110     ADD 1 TO SCD-MONTH-INDEX.                                            
001120 ACCUMULATE-DAYS-BEFORE-MONTH-EXIT.                                       
001130     EXIT.                                                                
001140*----------------------------------------------------------------         
