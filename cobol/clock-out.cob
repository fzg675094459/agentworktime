000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. clock-out.                                                   
000030 AUTHOR. R-L-TOLENTINO.                                                   
000040 INSTALLATION. PAYROLL SYSTEMS - EASTGATE DATA CENTER.                    
000050 DATE-WRITTEN. 04/02/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - PAYROLL SUBSYSTEM.                      
000080*----------------------------------------------------------------         
000090*    CLOCK-OUT                                                            
000100*    Posts today's actual clock-out time, works the day's                 
000110*    overtime hours and the month-to-date figure, and leaves an           
000120*    end-of-day pacing suggestion for the remaining workdays.             
000130*    Descended from PAY-SELECTED-VOUCHER's find-record / compute          
000140*    / write-back skeleton, back when this shop still processed           
000150*    a payable voucher the same way it now processes a punch.             
000160*----------------------------------------------------------------         
000170*    CHANGE LOG                                                           
000180*    DATE      BY   TICKET    DESCRIPTION                                 
000190*    --------  ---  --------  --------------------------------            
000200*    04/02/87  RLT  PR-0121   ORIGINAL PROGRAM.                   PR-0121 
000210*    04/29/87  RLT  PR-0126   REST-DAY PUNCH NOW REJECTED WITH    PR-0126 
000220*                             A MESSAGE INSTEAD OF ABENDING ON            
000230*                             A BLANK STANDARD OFF TIME.                  
000240*    07/02/87  RLT  PR-0144   OVERTIME HOURS NOW FLOORED AT       PR-0144 
000250*                             ZERO - AN EARLY PUNCH WAS COMING            
000260*                             OUT NEGATIVE.                               
000270*    02/06/90  DKW  PR-0235   MONTH-TO-DATE SUM MOVED OUT TO      PR-0235 
000280*                             PL-OVERTIME.CBL SO DAILY-SUGGESTION         
000290*                             COULD SHARE THE SAME LOGIC.                 
000300*    09/23/91  MPQ  PR-0272   RE-CLOCKING THE SAME DATE NOW       PR-0272 
000310*                             REPLACES RATHER THAN ADDS TO THE            
000320*                             MONTH-TO-DATE FIGURE.                       
000330*    04/11/93  MPQ  PR-0299   FUTURE-WORKDAYS COUNT RESTRICTED    PR-0299 
000340*                             TO THE CURRENT MONTH - WAS RUNNING          
000350*                             INTO NEXT MONTH'S RECORDS.                  
000360*    12/03/98  JHS  PR-0364   YEAR 2000 REVIEW - ALL DATE         PR-0364 
000370*                             COMPARISONS USE THE FULL CCYY-MM-DD         
000380*                             STRING OR THE CCYY/MM REDEFINE,             
000390*                             NO 2-DIGIT YEAR IN THIS PROGRAM.            
000400*    06/17/99  JHS  PR-0377   REGRESSION RUN AFTER Y2K REVIEW.    PR-0377 
000410*    03/15/02  BTC  PR-0415   REPORT LINE LAYOUT ALIGNED WITH     PR-0415 
000420*                             DAILY-SUGGESTION FOR CONSISTENCY.           
000430*----------------------------------------------------------------         
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500                                                                          
000510     COPY "SLSCHED.CBL".                                                  
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550                                                                          
000560     COPY "FDSCHED.CBL".                                                  
000570                                                                          
000580 WORKING-STORAGE SECTION.                                                 
000590                                                                          
000600     COPY "wsschtbl.cbl".                                                 
000610     COPY "wsscdate.cbl".                                                 
000620                                                                          
000630     01  W-NOT-A-WORKDAY-LINE.                                            
000640         05  FILLER                PIC X(10) VALUE SPACES.                
000650         05  FILLER                PIC X(38)                              
000660             VALUE "NOT A WORKDAY - NOTHING RECORDED".                    
000670         05  FILLER                PIC X(32) VALUE SPACES.                
000680                                                                          
000690     01  W-OFF-TIME-LINE.                                                 
000700         05  FILLER                PIC X(19)                              
000710             VALUE "RECORDED OFF TIME: ".                                 
000720         05  W-OFF-TIME-OUT        PIC X(08).                             
000730         05  FILLER                PIC X(53) VALUE SPACES.                
000740                                                                          
000750     01  W-DAY-OT-LINE.                                                   
000760         05  FILLER                PIC X(15)                              
000770             VALUE "DAY OVERTIME: ".                                      
000780         05  W-DAY-OT-OUT          PIC ZZ9.99.                            
000790         05  FILLER                PIC X(06) VALUE " HOURS".              
000800         05  FILLER                PIC X(53) VALUE SPACES.                
000810                                                                          
000820     01  W-MTD-OT-LINE.                                                   
000830         05  FILLER                PIC X(24)                              
000840             VALUE "MONTH-TO-DATE OVERTIME: ".                            
000850         05  W-MTD-OT-OUT          PIC ZZ9.99.                            
000860         05  FILLER                PIC X(06) VALUE " HOURS".              
000870         05  FILLER                PIC X(44) VALUE SPACES.                
000880                                                                          
000890     01  W-SUGGEST-LINE               PIC X(80).                          
000900                                                                          
000910     01  W-SUGGEST-EXHAUSTED-TEXT.                                        
000920         05  FILLER                PIC X(46)
000930            VALUE "OVERTIME BUDGET EXHAUSTED - LEAVE ON TIME AT ".        
000940         05  FILLER                PIC X(08) VALUE "18:00:00".
000950         05  FILLER                PIC X(26) VALUE SPACES.                
000960                                                                          
000970     01  W-SUGGEST-REST-TEXT.                                             
000980         05  FILLER                PIC X(43)                              
000990             VALUE "NO FUTURE WORKDAYS REMAIN THIS MONTH - REST".         
001000         05  FILLER                PIC X(37) VALUE SPACES.                
001010                                                                          
001020     01  W-SUGGEST-PACE-LINE.                                             
001030         05  W-PACE-DAYS-OUT       PIC ZZ9.                               
001040         05  FILLER                PIC X(41)                              
001050             VALUE " WORKDAYS REMAIN; SUGGEST LEAVING AROUND ".           
001060         05  W-PACE-HH-OUT         PIC 99.                                
001070         05  FILLER                PIC X(01) VALUE ":".                   
001080         05  W-PACE-MM-OUT         PIC 99.                                
001090         05  FILLER                PIC X(31) VALUE SPACES.                
001100*----------------------------------------------------------------         
001110                                                                          
001120 PROCEDURE DIVISION.                                                      
001130                                                                          
001140 000-MAIN-CONTROL.                                                        
001150                                                                          
001160     OPEN INPUT CTLCARD-FILE.                                             
001170     READ CTLCARD-FILE RECORD.                                            
001180     CLOSE CTLCARD-FILE.                                                  
001190                                                                          
001200     OPEN INPUT OLD-MASTER-FILE.                                          
001210     OPEN OUTPUT NEW-MASTER-FILE.                                         
001220     OPEN OUTPUT SCHEDRPT-FILE.                                           
001230                                                                          
001240     PERFORM LOAD-OLD-MASTER-INTO-TABLE                                   
001250         THRU LOAD-OLD-MASTER-INTO-TABLE-EXIT.                            
001260                                                                          
001270     MOVE CTL-CLOCK-TODAY-DATE TO FOC-TARGET-DATE.                        
001280     PERFORM FIND-OR-CREATE-RECORD                                        
001290         THRU FIND-OR-CREATE-RECORD-EXIT.                                 
001300                                                                          
001310     IF WT-STD-OFF-TIME(FOC-RECORD-POSITION) = SPACES                     
001320         MOVE "18:00:00"                                                  
001330             TO WT-STD-OFF-TIME(FOC-RECORD-POSITION).                     
001340                                                                          
001350     IF WT-WORKDAY-FLAG(FOC-RECORD-POSITION) NOT = "Y"                    
001360         PERFORM 800-REPORT-NOT-A-WORKDAY                                 
001370             THRU 800-REPORT-NOT-A-WORKDAY-EXIT                           
001380     ELSE                                                                 
001390         PERFORM 200-POST-THE-PUNCH                                       
001400             THRU 200-POST-THE-PUNCH-EXIT.                                
001410                                                                          
001420     PERFORM WRITE-TABLE-TO-NEW-MASTER                                    
001430         THRU WRITE-TABLE-TO-NEW-MASTER-EXIT.                             
001440                                                                          
001450     CLOSE OLD-MASTER-FILE.                                               
001460     CLOSE NEW-MASTER-FILE.                                               
001470     CLOSE SCHEDRPT-FILE.                                                 
001480                                                                          
001490     EXIT PROGRAM.                                                        
001500     STOP RUN.                                                            
001510*----------------------------------------------------------------         
001520                                                                          
001530 200-POST-THE-PUNCH.                                                      
001540*    04/29/87 RLT  ORIGINAL PARAGRAPH.                                    
001550*    09/23/91 MPQ  RE-CLOCK-SAME-DAY OVERWRITE MOVED INTO                 
001560*                  COMPUTE-MTD-OVERTIME ITSELF.                           
001570                                                                          
001580     MOVE CTL-CLOCK-CURRENT-TIME                                          
001590         TO WT-ACT-OFF-TIME(FOC-RECORD-POSITION).                         
001600                                                                          
001610     PERFORM COMPUTE-DAY-OVERTIME THRU COMPUTE-DAY-OVERTIME-EXIT.         
001620     PERFORM COMPUTE-MTD-OVERTIME THRU COMPUTE-MTD-OVERTIME-EXIT.         
001630                                                                          
001640*    COMPUTE-MTD-OVERTIME leaves WT-DATE-FIELD set to today's             
001650*    date as a side effect - COUNT-FUTURE-WORKDAYS relies on              
001660*    that having just been done.                                          
001670     PERFORM COUNT-FUTURE-WORKDAYS THRU COUNT-FUTURE-WORKDAYS-EXIT        
001680     MOVE WT-FUTURE-WORKDAYS TO WT-DENOMINATOR.                           
001690     PERFORM COMPUTE-PACING-SUGGESTION                                    
001700         THRU COMPUTE-PACING-SUGGESTION-EXIT.                             
001710                                                                          
001720     PERFORM 900-WRITE-PUNCH-REPORT                                       
001730         THRU 900-WRITE-PUNCH-REPORT-EXIT.                                
001740 200-POST-THE-PUNCH-EXIT.                                                 
001750     EXIT.                                                                
001760*----------------------------------------------------------------         
001770                                                                          
001780 800-REPORT-NOT-A-WORKDAY.                                                
001790     MOVE W-NOT-A-WORKDAY-LINE TO SCHEDRPT-LINE.                          
001800     WRITE SCHEDRPT-LINE.                                                 
001810 800-REPORT-NOT-A-WORKDAY-EXIT.                                           
001820     EXIT.                                                                
001830*----------------------------------------------------------------         
001840                                                                          
001850 900-WRITE-PUNCH-REPORT.                                                  
001860     MOVE WT-ACT-OFF-TIME(FOC-RECORD-POSITION) TO W-OFF-TIME-OUT.         
001870     MOVE W-OFF-TIME-LINE TO SCHEDRPT-LINE.                               
001880     WRITE SCHEDRPT-LINE.                                                 
001890                                                                          
001900     MOVE WT-DAY-OVERTIME(FOC-RECORD-POSITION) TO W-DAY-OT-OUT.           
001910     MOVE W-DAY-OT-LINE TO SCHEDRPT-LINE.                                 
001920     WRITE SCHEDRPT-LINE.                                                 
001930                                                                          
001940     MOVE WT-MTD-OVERTIME(FOC-RECORD-POSITION) TO W-MTD-OT-OUT.           
001950     MOVE W-MTD-OT-LINE TO SCHEDRPT-LINE.                                 
001960     WRITE SCHEDRPT-LINE.                                                 
001970                                                                          
001980     PERFORM 950-BUILD-SUGGESTION-LINE                                    
001990         THRU 950-BUILD-SUGGESTION-LINE-EXIT.                             
002000     MOVE W-SUGGEST-LINE TO SCHEDRPT-LINE.                                
002010     WRITE SCHEDRPT-LINE.                                                 
002020 900-WRITE-PUNCH-REPORT-EXIT.                                             
002030     EXIT.                                                                
002040*----------------------------------------------------------------         
002050                                                                          
002060 950-BUILD-SUGGESTION-LINE.                                               
002070*    03/15/02 BTC  LAYOUT ALIGNED WITH DAILY-SUGGESTION.                  
002080     IF WT-BUDGET-IS-EXHAUSTED                                            
002090         MOVE W-SUGGEST-EXHAUSTED-TEXT TO W-SUGGEST-LINE                  
002100     ELSE                                                                 
002110         IF WT-DENOMINATOR = ZERO                                         
002120             MOVE W-SUGGEST-REST-TEXT TO W-SUGGEST-LINE                   
002130         ELSE                                                             
002140             MOVE WT-FUTURE-WORKDAYS TO W-PACE-DAYS-OUT                   
002150             MOVE WT-SUGGESTED-HH    TO W-PACE-HH-OUT                     
002160             MOVE WT-SUGGESTED-MM    TO W-PACE-MM-OUT                     
002170             MOVE W-SUGGEST-PACE-LINE TO W-SUGGEST-LINE.                  
002180 950-BUILD-SUGGESTION-LINE-EXIT.                                          
002190     EXIT.                                                                
002200*----------------------------------------------------------------         
002210                                                                          
002220     COPY "pl-find-or-create.cbl".                                        
002230     COPY "pl-master-io.cbl".                                             
002240     COPY "pl-sched-date.cbl".                                            
002250     COPY "pl-overtime.cbl".                                              
