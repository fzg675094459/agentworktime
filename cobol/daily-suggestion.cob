000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. daily-suggestion.                                            
000030 AUTHOR. R-L-TOLENTINO.                                                   
000040 INSTALLATION. PAYROLL SYSTEMS - EASTGATE DATA CENTER.                    
000050 DATE-WRITTEN. 04/16/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - PAYROLL SUBSYSTEM.                      
000080*----------------------------------------------------------------         
000090*    DAILY-SUGGESTION                                                     
000100*    Read-only companion to CLOCK-OUT - tells the employee how            
000110*    the rest of the month is pacing against the overtime budget          
000120*    without posting a punch.  Built on the lean read-record-             
000130*    and-report skeleton this shop has used for INQUIRY-VENDOR-           
000140*    BY-NUMBER since the vendor system was first written.                 
000150*----------------------------------------------------------------         
000160*    CHANGE LOG                                                           
000170*    DATE      BY   TICKET    DESCRIPTION                                 
000180*    --------  ---  --------  --------------------------------            
000190*    04/16/87  RLT  PR-0122   ORIGINAL PROGRAM.                   PR-0122 
000200*    04/29/87  RLT  PR-0127   WEEKEND CHECK ADDED AHEAD OF THE    PR-0127 
000210*                             LEDGER SEARCH - NO SENSE LOOKING            
000220*                             UP SATURDAY OR SUNDAY.                      
000230*    02/06/90  DKW  PR-0236   SHARES COMPUTE-MTD-OVERTIME AND     PR-0236 
000240*                             COMPUTE-PACING-SUGGESTION WITH              
000250*                             CLOCK-OUT VIA PL-OVERTIME.CBL.              
000260*    09/23/91  MPQ  PR-0273   TODAY'S DENOMINATOR NOW ADDS ONE    PR-0273 
000270*                             FOR TODAY ITSELF, PER PAYROLL'S             
000280*                             REQUEST - CLOCK-OUT DOES NOT.               
000290*    12/03/98  JHS  PR-0365   YEAR 2000 REVIEW - WEEKDAY CHECK    PR-0365 
000300*                             GOES THROUGH THE EPOCH-DAY ROUTINE          
000310*                             IN PL-SCHED-DATE.CBL, NOT A 2-DIGIT         
000320*                             YEAR TABLE.  NO CHANGE REQUIRED.            
000330*    06/17/99  JHS  PR-0378   REGRESSION RUN AFTER Y2K REVIEW.    PR-0378 
000340*----------------------------------------------------------------         
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM.                                                  
000390 INPUT-OUTPUT SECTION.                                                    
000400 FILE-CONTROL.                                                            
000410                                                                          
000420     COPY "SLSCHED.CBL".                                                  
000430                                                                          
000440 DATA DIVISION.                                                           
000450 FILE SECTION.                                                            
000460                                                                          
000470     COPY "FDSCHED.CBL".                                                  
000480                                                                          
000490 WORKING-STORAGE SECTION.                                                 
000500                                                                          
000510     COPY "wsschtbl.cbl".                                                 
000520     COPY "wsscdate.cbl".                                                 
000530                                                                          
000540     01  W-WEEKEND-LINE.                                                  
000550         05  FILLER                PIC X(20)                              
000560             VALUE "WEEKEND - REST".                                      
000570         05  FILLER                PIC X(60) VALUE SPACES.                
000580                                                                          
000590     01  W-NO-PLAN-LINE.                                                  
000600         05  FILLER                PIC X(24)                              
000610             VALUE "NO PLAN SET FOR TODAY".                               
000620         05  FILLER                PIC X(56) VALUE SPACES.                
000630                                                                          
000640     01  W-NOT-A-WORKDAY-LINE.                                            
000650         05  FILLER                PIC X(20)                              
000660             VALUE "NOT A WORKDAY - REST".                                
000670         05  FILLER                PIC X(60) VALUE SPACES.                
000680                                                                          
000690     01  W-SUGGEST-LINE               PIC X(80).                          
000700                                                                          
000710     01  W-SUGGEST-EXHAUSTED-TEXT.                                        
000720         05  FILLER                PIC X(46)                              
000730            VALUE "OVERTIME BUDGET EXHAUSTED - LEAVE ON TIME AT ".        
000740         05  FILLER                PIC X(08) VALUE "18:00:00".            
000750         05  FILLER                PIC X(26) VALUE SPACES.                
000760                                                                          
000770     01  W-SUGGEST-REST-TEXT.                                             
000780         05  FILLER                PIC X(43)                              
000790             VALUE "NO FUTURE WORKDAYS REMAIN THIS MONTH - REST".         
000800         05  FILLER                PIC X(37) VALUE SPACES.                
000810                                                                          
000820     01  W-SUGGEST-PACE-LINE.                                             
000830         05  W-PACE-DAYS-OUT       PIC ZZ9.                               
000840         05  FILLER                PIC X(41)                              
000850             VALUE " WORKDAYS REMAIN; SUGGEST LEAVING AROUND ".           
000860         05  W-PACE-HH-OUT         PIC 99.                                
000870         05  FILLER                PIC X(01) VALUE ":".                   
000880         05  W-PACE-MM-OUT         PIC 99.                                
000890         05  FILLER                PIC X(31) VALUE SPACES.                
000900*----------------------------------------------------------------         
000910                                                                          
000920 PROCEDURE DIVISION.                                                      
000930                                                                          
000940 000-MAIN-CONTROL.                                                        
000950                                                                          
000960     OPEN INPUT CTLCARD-FILE.                                             
000970     READ CTLCARD-FILE RECORD.                                            
000980     CLOSE CTLCARD-FILE.                                                  
000990                                                                          
001000     OPEN INPUT OLD-MASTER-FILE.                                          
001010     OPEN OUTPUT SCHEDRPT-FILE.                                           
001020                                                                          
001030     PERFORM LOAD-OLD-MASTER-INTO-TABLE                                   
001040         THRU LOAD-OLD-MASTER-INTO-TABLE-EXIT.                            
001050                                                                          
001060     MOVE CTL-SUGGEST-TODAY-DATE TO SCD-IN-DATE.                          
001070     PERFORM DERIVE-WEEKDAY-NAME THRU DERIVE-WEEKDAY-NAME-EXIT.           
001080                                                                          
001090     IF SCD-OUT-MONDAY-ORDINAL >= 5                                       
001100         PERFORM 800-REPORT-ONE-LINER                                     
001110             THRU 800-REPORT-ONE-LINER-EXIT                               
001120     ELSE                                                                 
001130         MOVE CTL-SUGGEST-TODAY-DATE TO FOC-TARGET-DATE                   
001140         MOVE "N" TO WT-FOUND-SW                                          
001150         MOVE 1 TO WT-IDX                                                 
001160         PERFORM SEARCH-FOR-TARGET-DATE                                   
001170             THRU SEARCH-FOR-TARGET-DATE-EXIT                             
001180             UNTIL WT-IDX > WT-TABLE-COUNT OR WT-RECORD-FOUND             
001190         IF NOT WT-RECORD-FOUND                                           
001200             MOVE W-NO-PLAN-LINE TO SCHEDRPT-LINE                         
001210             WRITE SCHEDRPT-LINE                                          
001220         ELSE                                                             
001230             MOVE WT-IDX TO FOC-RECORD-POSITION                           
001240             IF WT-WORKDAY-FLAG(FOC-RECORD-POSITION) NOT = "Y"            
001250                 MOVE W-NOT-A-WORKDAY-LINE TO SCHEDRPT-LINE               
001260                 WRITE SCHEDRPT-LINE                                      
001270             ELSE                                                         
001280                 PERFORM 200-REPORT-THE-SUGGESTION                        
001290                     THRU 200-REPORT-THE-SUGGESTION-EXIT.                 
001300                                                                          
001310     CLOSE OLD-MASTER-FILE.                                               
001320     CLOSE SCHEDRPT-FILE.                                                 
001330                                                                          
001340     EXIT PROGRAM.                                                        
001350     STOP RUN.                                                            
001360*----------------------------------------------------------------         
001370                                                                          
001380 200-REPORT-THE-SUGGESTION.                                               
001390*    09/23/91 MPQ  DENOMINATOR ADDS ONE FOR TODAY.                        
001400                                                                          
001410     PERFORM COMPUTE-MTD-OVERTIME THRU COMPUTE-MTD-OVERTIME-EXIT.         
001420                                                                          
001430*    COMPUTE-MTD-OVERTIME leaves WT-DATE-FIELD set to today's             
001440*    date as a side effect - COUNT-FUTURE-WORKDAYS relies on              
001450*    that having just been done.                                          
001460     PERFORM COUNT-FUTURE-WORKDAYS THRU COUNT-FUTURE-WORKDAYS-EXIT        
001470     ADD 1 TO WT-FUTURE-WORKDAYS GIVING WT-TOTAL-REMAINING-DAYS.          
001480     MOVE WT-TOTAL-REMAINING-DAYS TO WT-DENOMINATOR.                      
001490     PERFORM COMPUTE-PACING-SUGGESTION                                    
001500         THRU COMPUTE-PACING-SUGGESTION-EXIT.                             
001510                                                                          
001520     IF WT-BUDGET-IS-EXHAUSTED                                            
001530         MOVE W-SUGGEST-EXHAUSTED-TEXT TO W-SUGGEST-LINE                  
001540     ELSE                                                                 
001550         IF WT-DENOMINATOR = ZERO                                         
001560             MOVE W-SUGGEST-REST-TEXT TO W-SUGGEST-LINE                   
001570         ELSE                                                             
001580             MOVE WT-TOTAL-REMAINING-DAYS TO W-PACE-DAYS-OUT              
001590             MOVE WT-SUGGESTED-HH         TO W-PACE-HH-OUT                
001600             MOVE WT-SUGGESTED-MM         TO W-PACE-MM-OUT                
001610             MOVE W-SUGGEST-PACE-LINE TO W-SUGGEST-LINE.                  
001620                                                                          
001630     MOVE W-SUGGEST-LINE TO SCHEDRPT-LINE.                                
001640     WRITE SCHEDRPT-LINE.                                                 
001650 200-REPORT-THE-SUGGESTION-EXIT.                                          
001660     EXIT.                                                                
001670*----------------------------------------------------------------         
001680                                                                          
001690 800-REPORT-ONE-LINER.                                                    
001700     MOVE W-WEEKEND-LINE TO SCHEDRPT-LINE.                                
001710     WRITE SCHEDRPT-LINE.                                                 
001720 800-REPORT-ONE-LINER-EXIT.                                               
001730     EXIT.                                                                
001740*----------------------------------------------------------------         
001750                                                                          
001760     COPY "pl-find-or-create.cbl".                                        
001770     COPY "pl-master-io.cbl".                                             
001780     COPY "pl-sched-date.cbl".                                            
001790     COPY "pl-overtime.cbl".                                              
