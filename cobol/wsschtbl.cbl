000010*    WSSCHTBL.CBL                                                         
000020*----------------------------------------------------------------         
000030*    Working storage shared by every program that has to hold             
000040*    the whole SCHEDULE ledger in memory at once - loaded by              
000050*    LOAD-OLD-MASTER-INTO-TABLE (PL-MASTER-IO.CBL) and written            
000060*    back by WRITE-TABLE-TO-NEW-MASTER before the run ends.               
000070*----------------------------------------------------------------         
000080 01  SCHED-TABLE.                                                         
000090     05  SCHED-TABLE-ENTRY OCCURS 800 TIMES.                              
000100         10  WT-DATE                  PIC X(10).                          
000110         10  WT-DATE-R REDEFINES WT-DATE.                                 
000120             15  WT-DATE-CCYY         PIC 9(4).                           
000130             15  FILLER               PIC X.                              
000140             15  WT-DATE-MM           PIC 99.                             
000150             15  FILLER               PIC X.                              
000160             15  WT-DATE-DD           PIC 99.                             
000170         10  WT-WEEKDAY-NAME          PIC X(09).                          
000180         10  WT-WORKDAY-FLAG          PIC X(01).                          
000190         10  WT-STD-OFF-TIME          PIC X(08).                          
000200         10  WT-ACT-OFF-TIME          PIC X(08).                          
000210         10  WT-DAY-OVERTIME          PIC 9(03)V99.                       
000220         10  WT-MTD-OVERTIME          PIC 9(03)V99.                       
000230         10  FILLER                   PIC X(04).                          
000240                                                                          
000250 77  WT-MAX-ENTRIES                   PIC 9(4)   COMP VALUE 800.          
000260 77  WT-TABLE-COUNT                   PIC 9(4)   COMP.                    
000270 77  WT-IDX                           PIC 9(4)   COMP.                    
000280 77  WT-SHIFT-FROM                    PIC 9(4)   COMP.                    
000290 77  WT-INSERT-POS                    PIC 9(4)   COMP.                    
000300 77  WT-ADDED-COUNT                   PIC 9(4)   COMP.                    
000310 77  WT-FOUND-SW                      PIC X.                              
000320     88  WT-RECORD-FOUND              VALUE "Y".                          
000330 77  WT-INSERT-FOUND-SW               PIC X.                              
000340     88  WT-INSERT-POINT-FOUND        VALUE "Y".                          
000350 77  WT-END-OF-FILE-SW                PIC X.                              
000360     88  WT-END-OF-FILE               VALUE "Y".                          
000370                                                                          
000380*----------------------------------------------------------------         
000390*    Parameters for the shared FIND-OR-CREATE-RECORD subroutine           
000400*    (PL-FIND-OR-CREATE.CBL) - caller loads FOC-TARGET-DATE and           
000410*    reads back FOC-RECORD-POSITION as the subscript into                 
000420*    SCHED-TABLE for the located-or-just-built entry.                     
000430*----------------------------------------------------------------         
000440 77  FOC-TARGET-DATE                  PIC X(10).                          
000450 77  FOC-RECORD-POSITION              PIC 9(4)   COMP.                    
000460                                                                          
000470*----------------------------------------------------------------         
000480*    The fixed monthly overtime budget and the accumulators the           
000490*    pacing suggestion is built from.                                     
000500*----------------------------------------------------------------         
000510 77  WT-OVERTIME-BUDGET               PIC 9(03)V99 VALUE 29.00.           
000520 77  WT-REMAINING-BUDGET              PIC S9(04)V99.                      
000530 77  WT-FUTURE-WORKDAYS               PIC 9(04)  COMP.                    
000540 77  WT-TOTAL-REMAINING-DAYS          PIC 9(04)  COMP.                    
000550 77  WT-DENOMINATOR                   PIC 9(04)  COMP.                    
000560 77  WT-AVG-OT-PER-DAY                PIC S9(04)V99.                      
000570 77  WT-SUGGESTED-SECONDS             PIC 9(07)  COMP.                    
000580 77  WT-SUGGESTED-HH                  PIC 9(02).                          
000590 77  WT-SUGGESTED-MM                  PIC 9(02).                          
000600 77  WT-BUDGET-EXHAUSTED-SW           PIC X.                              
000610     88  WT-BUDGET-IS-EXHAUSTED       VALUE "Y".                          
000620                                                                          
000630*----------------------------------------------------------------         
000640*    Reusable date / time breakdown areas - moved into from a             
000650*    file record or table entry, then torn apart via the                  
000660*    REDEFINES below whenever a paragraph needs the numeric               
000670*    pieces (arithmetic on HH/MM/SS or CCYY/MM/DD).                       
000680*----------------------------------------------------------------         
000690 01  WT-DATE-FIELD                    PIC X(10).                          
000700 01  WT-DATE-FIELD-R REDEFINES WT-DATE-FIELD.                             
000710     05  WT-DATE-FIELD-CCYY           PIC 9(4).                           
000720     05  FILLER                       PIC X.                              
000730     05  WT-DATE-FIELD-MM             PIC 99.                             
000740     05  FILLER                       PIC X.                              
000750     05  WT-DATE-FIELD-DD             PIC 99.                             
000760                                                                          
000770 01  WT-TIME-FIELD                    PIC X(08).                          
000780 01  WT-TIME-FIELD-R REDEFINES WT-TIME-FIELD.                             
000790     05  WT-TIME-FIELD-HH             PIC 99.                             
000800     05  FILLER                       PIC X.                              
000810     05  WT-TIME-FIELD-MM             PIC 99.                             
000820     05  FILLER                       PIC X.                              
000830     05  WT-TIME-FIELD-SS             PIC 99.                             
000840                                                                          
000850 01  WT-STD-TIME-FIELD                PIC X(08).                          
000860 01  WT-STD-TIME-FIELD-R REDEFINES WT-STD-TIME-FIELD.                     
000870     05  WT-STD-TIME-FIELD-HH         PIC 99.                             
000880     05  FILLER                       PIC X.                              
000890     05  WT-STD-TIME-FIELD-MM         PIC 99.                             
000900     05  FILLER                       PIC X.                              
000910     05  WT-STD-TIME-FIELD-SS         PIC 99.                             
000920                                                                          
000930 77  WT-ACT-SECONDS                   PIC 9(05)  COMP.                    
000940 77  WT-STD-SECONDS                   PIC 9(05)  COMP.                    
000950 77  WT-OT-SECONDS                    PIC S9(05) COMP.                    
000960 77  WT-OT-HOURS                      PIC S9(03)V99.                      
