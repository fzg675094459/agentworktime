000010*    PL-FIND-OR-CREATE.CBL                                                
000020*----------------------------------------------------------------         
000030*    FIND-OR-CREATE-RECORD - the one search-or-insert routine             
000040*    both UPDATE-SCHEDULE and CLOCK-OUT drive off of.  Caller             
000050*    loads FOC-TARGET-DATE into WORKING-STORAGE and PERFORMs              
000060*    FIND-OR-CREATE-RECORD; FOC-RECORD-POSITION comes back set            
000070*    to the subscript of the located, or freshly built, entry.            
000080*----------------------------------------------------------------         
000090                                                                          
000100 FIND-OR-CREATE-RECORD.                                                   
000110     MOVE "N" TO WT-FOUND-SW.                                             
000120     MOVE 1 TO WT-IDX.                                                    
000130     PERFORM SEARCH-FOR-TARGET-DATE                                       
000140         THRU SEARCH-FOR-TARGET-DATE-EXIT                                 
000150         UNTIL WT-IDX > WT-TABLE-COUNT OR WT-RECORD-FOUND.                
000160     IF WT-RECORD-FOUND                                                   
000170         SUBTRACT 1 FROM WT-IDX GIVING FOC-RECORD-POSITION                
000180         ADD 1 TO FOC-RECORD-POSITION                                     
000190     ELSE                                                                 
000200         PERFORM INSERT-NEW-SCHEDULE-RECORD                               
000210             THRU INSERT-NEW-SCHEDULE-RECORD-EXIT.                        
000220 FIND-OR-CREATE-RECORD-EXIT.                                              
000230     EXIT.                                                                
000240*----------------------------------------------------------------         
000250                                                                          
000260 SEARCH-FOR-TARGET-DATE.                                                  
000270     IF WT-DATE(WT-IDX) = FOC-TARGET-DATE                                 
000280         MOVE "Y" TO WT-FOUND-SW                                          
000290     ELSE                                                                 
000300         ADD 1 TO WT-IDX.                                                 
000310 SEARCH-FOR-TARGET-DATE-EXIT.                                             
000320     EXIT.                                                                
000330*----------------------------------------------------------------         
000340                                                                          
000350 INSERT-NEW-SCHEDULE-RECORD.                                              
000360*    The insertion point is before the first record whose date            
000370*    is greater than the target; records with an unparseable              
000380*    date are skipped while scanning for that point.                      
000390     MOVE "N" TO WT-INSERT-FOUND-SW.                                      
000400     MOVE 1 TO WT-IDX.                                                    
000410     ADD 1 TO WT-TABLE-COUNT GIVING WT-INSERT-POS.                        
000420     PERFORM LOCATE-INSERTION-POINT                                       
000430         THRU LOCATE-INSERTION-POINT-EXIT                                 
000440         UNTIL WT-IDX > WT-TABLE-COUNT                                    
000450            OR WT-INSERT-POINT-FOUND.                                     
000460     ADD 1 TO WT-TABLE-COUNT.                                             
000470     IF WT-INSERT-POS < WT-TABLE-COUNT                                    
000480         SUBTRACT 1 FROM WT-TABLE-COUNT GIVING WT-SHIFT-FROM              
000490         PERFORM SHIFT-ONE-ENTRY-DOWN                                     
000500             THRU SHIFT-ONE-ENTRY-DOWN-EXIT                               
000510             UNTIL WT-SHIFT-FROM < WT-INSERT-POS.                         
000520     PERFORM BUILD-DEFAULT-SCHEDULE-ENTRY                                 
000530         THRU BUILD-DEFAULT-SCHEDULE-ENTRY-EXIT.                          
000540     MOVE WT-INSERT-POS TO FOC-RECORD-POSITION.                           
000550 INSERT-NEW-SCHEDULE-RECORD-EXIT.                                         
000560     EXIT.                                                                
000570*----------------------------------------------------------------         
000580                                                                          
000590 LOCATE-INSERTION-POINT.                                                  
000600     IF WT-DATE-CCYY(WT-IDX) NUMERIC                                      
000610        AND WT-DATE-MM(WT-IDX) NUMERIC                                    
000620        AND WT-DATE-DD(WT-IDX) NUMERIC                                    
000630         IF WT-DATE(WT-IDX) > FOC-TARGET-DATE                             
000640             MOVE WT-IDX TO WT-INSERT-POS                                 
000650             MOVE "Y" TO WT-INSERT-FOUND-SW.                              
000660     IF NOT WT-INSERT-POINT-FOUND                                         
000670         ADD 1 TO WT-IDX.                                                 
000680 LOCATE-INSERTION-POINT-EXIT.                                             
000690     EXIT.                                                                
000700*----------------------------------------------------------------         
000710                                                                          
000720 SHIFT-ONE-ENTRY-DOWN.                                                    
000730     MOVE SCHED-TABLE-ENTRY(WT-SHIFT-FROM)                                
000740         TO SCHED-TABLE-ENTRY(WT-SHIFT-FROM + 1).                         
000750     SUBTRACT 1 FROM WT-SHIFT-FROM.                                       
000760 SHIFT-ONE-ENTRY-DOWN-EXIT.                                               
000770     EXIT.                                                                
000780*----------------------------------------------------------------         
000790                                                                          
000800 BUILD-DEFAULT-SCHEDULE-ENTRY.                                            
000810     MOVE FOC-TARGET-DATE TO WT-DATE(WT-INSERT-POS).                      
000820     MOVE FOC-TARGET-DATE TO SCD-IN-DATE.                                 
000830     PERFORM DERIVE-WEEKDAY-NAME THRU DERIVE-WEEKDAY-NAME-EXIT.           
000840     MOVE SCD-OUT-WEEKDAY-NAME TO WT-WEEKDAY-NAME(WT-INSERT-POS).         
000850     MOVE SCD-OUT-WORKDAY-FLAG TO WT-WORKDAY-FLAG(WT-INSERT-POS).         
000860     MOVE "18:00:00"           TO WT-STD-OFF-TIME(WT-INSERT-POS).         
000870     MOVE SPACES               TO WT-ACT-OFF-TIME(WT-INSERT-POS).         
000880     MOVE ZERO                 TO WT-DAY-OVERTIME(WT-INSERT-POS).         
000890     MOVE ZERO                 TO WT-MTD-OVERTIME(WT-INSERT-POS).         
000900 BUILD-DEFAULT-SCHEDULE-ENTRY-EXIT.                                       
000910     EXIT.                                                                
