000010*    PL-MASTER-IO.CBL                                                     
000020*----------------------------------------------------------------         
000030*    Shared paragraphs to spin the whole SCHEDULE-record master           
000040*    into the SCHED-TABLE working-storage array and to spin the           
000050*    table back out to the new master when the run is done.               
000060*    Every operation program opens OLD-MASTER-FILE and                    
000070*    NEW-MASTER-FILE and PERFORMs these two before/after its own          
000080*    business logic.                                                      
000090*----------------------------------------------------------------         
000100                                                                          
000110 LOAD-OLD-MASTER-INTO-TABLE.                                              
000120     MOVE ZERO TO WT-TABLE-COUNT.                                         
000130     MOVE "N" TO WT-END-OF-FILE-SW.                                       
000140     PERFORM READ-OLD-MASTER-RECORD                                       
000150         THRU READ-OLD-MASTER-RECORD-EXIT.                                
000160     PERFORM STORE-OLD-MASTER-RECORD                                      
000170         THRU STORE-OLD-MASTER-RECORD-EXIT                                
000180         UNTIL WT-END-OF-FILE.                                            
000190 LOAD-OLD-MASTER-INTO-TABLE-EXIT.                                         
000200     EXIT.                                                                
000210*----------------------------------------------------------------         
000220                                                                          
000230 READ-OLD-MASTER-RECORD.                                                  
000240     READ OLD-MASTER-FILE RECORD                                          
000250         AT END                                                           
000260             MOVE "Y" TO WT-END-OF-FILE-SW.                               
000270 READ-OLD-MASTER-RECORD-EXIT.                                             
000280     EXIT.                                                                
000290*----------------------------------------------------------------         
000300                                                                          
000310 STORE-OLD-MASTER-RECORD.                                                 
000320     ADD 1 TO WT-TABLE-COUNT.                                             
000330*    07/02/87 RLT  SUBSCRIPTED MOVES WRAPPED SO THE CLOSING PAREN         
000340*                  AND PERIOD LAND WELL INSIDE THE PUNCH AREA.            
000350     MOVE OLD-SCHED-DATE TO WT-DATE(WT-TABLE-COUNT).                      
000360     MOVE OLD-SCHED-WEEKDAY-NAME                                          
000370         TO WT-WEEKDAY-NAME(WT-TABLE-COUNT).                              
000380     MOVE OLD-SCHED-WORKDAY-FLAG                                          
000390         TO WT-WORKDAY-FLAG(WT-TABLE-COUNT).                              
000400     MOVE OLD-SCHED-STD-OFF-TIME                                          
000410         TO WT-STD-OFF-TIME(WT-TABLE-COUNT).                              
000420     MOVE OLD-SCHED-ACT-OFF-TIME                                          
000430         TO WT-ACT-OFF-TIME(WT-TABLE-COUNT).                              
000440     MOVE OLD-SCHED-DAY-OVERTIME                                          
000450         TO WT-DAY-OVERTIME(WT-TABLE-COUNT).                              
000460     MOVE OLD-SCHED-MTD-OVERTIME                                          
000470         TO WT-MTD-OVERTIME(WT-TABLE-COUNT).                              
000480     PERFORM READ-OLD-MASTER-RECORD                                       
000490         THRU READ-OLD-MASTER-RECORD-EXIT.                                
000500 STORE-OLD-MASTER-RECORD-EXIT.                                            
000510     EXIT.                                                                
000520*----------------------------------------------------------------         
000530                                                                          
000540 WRITE-TABLE-TO-NEW-MASTER.                                               
000550     MOVE ZERO TO WT-IDX.                                                 
000560     PERFORM WRITE-ONE-NEW-MASTER-RECORD                                  
000570         THRU WRITE-ONE-NEW-MASTER-RECORD-EXIT                            
000580         UNTIL WT-IDX NOT LESS THAN WT-TABLE-COUNT.                       
000590 WRITE-TABLE-TO-NEW-MASTER-EXIT.                                          
000600     EXIT.                                                                
000610*----------------------------------------------------------------         
000620                                                                          
000630 WRITE-ONE-NEW-MASTER-RECORD.                                             
000640     ADD 1 TO WT-IDX.                                                     
000650     MOVE SPACES                   TO NEW-MASTER-RECORD.                  
000660     MOVE WT-DATE(WT-IDX)          TO NEW-SCHED-DATE.                     
000670     MOVE WT-WEEKDAY-NAME(WT-IDX)  TO NEW-SCHED-WEEKDAY-NAME.             
000680     MOVE WT-WORKDAY-FLAG(WT-IDX)  TO NEW-SCHED-WORKDAY-FLAG.             
000690     MOVE WT-STD-OFF-TIME(WT-IDX)  TO NEW-SCHED-STD-OFF-TIME.             
000700     MOVE WT-ACT-OFF-TIME(WT-IDX)  TO NEW-SCHED-ACT-OFF-TIME.             
000710     MOVE WT-DAY-OVERTIME(WT-IDX)  TO NEW-SCHED-DAY-OVERTIME.             
000720     MOVE WT-MTD-OVERTIME(WT-IDX)  TO NEW-SCHED-MTD-OVERTIME.             
000730     WRITE NEW-MASTER-RECORD.                                             
000740 WRITE-ONE-NEW-MASTER-RECORD-EXIT.                                        
000750     EXIT.                                                                
