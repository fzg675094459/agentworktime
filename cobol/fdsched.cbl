000010*    FDSCHED.CBL                                                          
000020*----------------------------------------------------------------         
000030*    FD and record layouts for the work-schedule ledger system.           
000040*    SCHED-MASTER-RECORD is written the same way on both the old          
000050*    and the new master (SCHED-DATE is the ascending key).                
000060*----------------------------------------------------------------         
000070     FD  OLD-MASTER-FILE                                                  
000080         LABEL RECORDS ARE STANDARD.                                      
000090     01  OLD-MASTER-RECORD.                                               
000100         05  OLD-SCHED-DATE            PIC X(10).                         
000110         05  OLD-SCHED-WEEKDAY-NAME    PIC X(09).                         
000120         05  OLD-SCHED-WORKDAY-FLAG    PIC X(01).                         
000130         05  OLD-SCHED-STD-OFF-TIME    PIC X(08).                         
000140         05  OLD-SCHED-ACT-OFF-TIME    PIC X(08).                         
000150         05  OLD-SCHED-DAY-OVERTIME    PIC 9(03)V99.                      
000160         05  OLD-SCHED-MTD-OVERTIME    PIC 9(03)V99.                      
000170         05  FILLER                    PIC X(04).                         
000180                                                                          
000190     FD  NEW-MASTER-FILE                                                  
000200         LABEL RECORDS ARE STANDARD.                                      
000210     01  NEW-MASTER-RECORD.                                               
000220         05  NEW-SCHED-DATE            PIC X(10).                         
000230         05  NEW-SCHED-DATE-R REDEFINES NEW-SCHED-DATE.                   
000240             10  NEW-SCHED-DATE-CCYY   PIC 9(4).                          
000250             10  FILLER                PIC X.                             
000260             10  NEW-SCHED-DATE-MM     PIC 99.                            
000270             10  FILLER                PIC X.                             
000280             10  NEW-SCHED-DATE-DD     PIC 99.                            
000290         05  NEW-SCHED-WEEKDAY-NAME    PIC X(09).                         
000300         05  NEW-SCHED-WORKDAY-FLAG    PIC X(01).                         
000310             88  NEW-SCHED-IS-WORKDAY  VALUE "Y".                         
000320             88  NEW-SCHED-IS-REST-DAY VALUE "N".                         
000330         05  NEW-SCHED-STD-OFF-TIME    PIC X(08).                         
000340         05  NEW-SCHED-STD-OFF-TIME-R                                     
000350             REDEFINES NEW-SCHED-STD-OFF-TIME.                            
000360             10  NEW-SCHED-STD-OFF-HH  PIC 99.                            
000370             10  FILLER                PIC X.                             
000380             10  NEW-SCHED-STD-OFF-MM  PIC 99.                            
000390             10  FILLER                PIC X.                             
000400             10  NEW-SCHED-STD-OFF-SS  PIC 99.                            
000410         05  NEW-SCHED-ACT-OFF-TIME    PIC X(08).                         
000420         05  NEW-SCHED-ACT-OFF-TIME-R                                     
000430             REDEFINES NEW-SCHED-ACT-OFF-TIME.                            
000440             10  NEW-SCHED-ACT-OFF-HH  PIC 99.                            
000450             10  FILLER                PIC X.                             
000460             10  NEW-SCHED-ACT-OFF-MM  PIC 99.                            
000470             10  FILLER                PIC X.                             
000480             10  NEW-SCHED-ACT-OFF-SS  PIC 99.                            
000490         05  NEW-SCHED-DAY-OVERTIME    PIC 9(03)V99.                      
000500         05  NEW-SCHED-MTD-OVERTIME    PIC 9(03)V99.                      
000510         05  FILLER                    PIC X(04).                         
000520                                                                          
000530*----------------------------------------------------------------         
000540*    One control card per run: an operation code and a parameter          
000550*    area whose shape depends on the operation - the same                 
000560*    "one record, several REDEFINES" scheme the shop has always           
000570*    used for a control file with more than one kind of change.           
000580*----------------------------------------------------------------         
000590     FD  CTLCARD-FILE                                                     
000600         LABEL RECORDS ARE STANDARD.                                      
000610     01  CTLCARD-RECORD.                                                  
000620         05  CTL-OPERATION-CODE        PIC X(01).                         
000630             88  CTL-OP-POPULATE-MONTH     VALUE "P".                     
000640             88  CTL-OP-UPDATE-SCHEDULE    VALUE "U".                     
000650             88  CTL-OP-CLOCK-OUT          VALUE "C".                     
000660             88  CTL-OP-DAILY-SUGGESTION   VALUE "D".                     
000670             88  CTL-OP-IS-VALID           VALUE "P" "U" "C" "D".         
000680         05  CTL-PARM-AREA              PIC X(30).                        
000690         05  CTL-PARM-POPULATE REDEFINES CTL-PARM-AREA.                   
000700             10  CTL-YEAR               PIC 9(04).                        
000710             10  CTL-MONTH              PIC 9(02).                        
000720                 88  CTL-MONTH-IS-VALID VALUE 1 THRU 12.                  
000730             10  FILLER                 PIC X(24).                        
000740         05  CTL-PARM-UPDATE REDEFINES CTL-PARM-AREA.                     
000750             10  CTL-TARGET-DATE        PIC X(10).                        
000760             10  CTL-WORKDAY-FLAG       PIC X(01).                        
000770             10  FILLER                 PIC X(19).                        
000780         05  CTL-PARM-CLOCK REDEFINES CTL-PARM-AREA.                      
000790             10  CTL-CLOCK-TODAY-DATE   PIC X(10).                        
000800             10  CTL-CLOCK-CURRENT-TIME PIC X(08).                        
000810             10  FILLER                 PIC X(12).                        
000820         05  CTL-PARM-SUGGEST REDEFINES CTL-PARM-AREA.                    
000830             10  CTL-SUGGEST-TODAY-DATE PIC X(10).                        
000840             10  FILLER                 PIC X(20).                        
000850         05  FILLER                     PIC X(09).                        
000860                                                                          
000870*----------------------------------------------------------------         
000880*    Print/report line - one 80-byte record, laid out per                 
000890*    message as the owning program moves its own edited group             
000900*    into SCHEDRPT-LINE before the WRITE.                                 
000910*----------------------------------------------------------------         
000920     FD  SCHEDRPT-FILE                                                    
000930         LABEL RECORDS ARE OMITTED.                                       
000940     01  SCHEDRPT-LINE                  PIC X(80).                        
