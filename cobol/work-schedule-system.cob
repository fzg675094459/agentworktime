000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. work-schedule-system.                                        
000030 AUTHOR. R-L-TOLENTINO.                                                   
000040 INSTALLATION. PAYROLL SYSTEMS - EASTGATE DATA CENTER.                    
000050 DATE-WRITTEN. 03/14/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - PAYROLL SUBSYSTEM.                      
000080*----------------------------------------------------------------         
000090*    WORK-SCHEDULE-SYSTEM                                                 
000100*    Top-level batch driver for the work-schedule/overtime                
000110*    ledger run.  Reads the single control card for the run,              
000120*    decides which operation program applies, and CALLs it.               
000130*    Superseded the old menu-driven ACCOUNTS-PAYABLE-SYSTEM               
000140*    front end when payroll took over this ledger from the                
000150*    old card deck - this shop no longer runs a card reader               
000160*    console, so the menu became a control-card read.                     
000170*----------------------------------------------------------------         
000180*    CHANGE LOG                                                           
000190*    DATE      BY   TICKET    DESCRIPTION                                 
000200*    --------  ---  --------  --------------------------------            
000210*    03/14/87  RLT  PR-0118   ORIGINAL PROGRAM - REPLACES THE     PR-0118 
000220*                             OLD ACCOUNTS-PAYABLE-SYSTEM MENU            
000230*                             SHELL FOR THE NEW LEDGER RUN.               
000240*    07/02/87  RLT  PR-0142   ADDED VALIDATION OF THE MONTH       PR-0142 
000250*                             NUMBER FOR THE POPULATE REQUEST.            
000260*    11/19/88  DKW  PR-0201   CORRECTED OPERATION-CODE TABLE      PR-0201 
000270*                             AFTER "D" WAS ADDED FOR THE                 
000280*                             DAILY SUGGESTION RUN.                       
000290*    02/06/90  DKW  PR-0233   CLOSE CTLCARD-FILE BEFORE THE       PR-0233 
000300*                             CALL SO THE OPERATION PROGRAM CAN           
000310*                             OPEN AND READ ITS OWN COPY.                 
000320*    09/23/91  MPQ  PR-0270   ADDED SCHEDRPT-FILE OPEN/CLOSE SO   PR-0270 
000330*                             A REJECTED CARD STILL LEAVES A              
000340*                             REPORT LINE FOR THE OPERATOR.               
000350*    04/11/93  MPQ  PR-0298   YEAR FIELD WIDENED REVIEW - NO      PR-0298 
000360*                             CODE CHANGE REQUIRED, CTL-YEAR              
000370*                             WAS ALREADY 9(4).                           
000380*    01/08/96  JHS  PR-0340   TIGHTENED THE INVALID-OPERATION     PR-0340 
000390*                             MESSAGE WORDING PER AUDIT REQUEST.          
000400*    12/03/98  JHS  PR-0362   YEAR 2000 REVIEW - CTL-YEAR IS A    PR-0362 
000410*                             FULL FOUR-DIGIT CCYY FIELD, WORK-           
000420*                             SCHEDULE-SYSTEM MAKES NO DATE               
000430*                             COMPARISONS OF ITS OWN.  NO CHANGE.         
000440*    06/17/99  JHS  PR-0375   REGRESSION RUN AFTER Y2K REVIEW,    PR-0375 
000450*                             ALL FOUR OPERATIONS RE-VERIFIED.            
000460*    08/30/01  BTC  PR-0410   ADDED COMMENT TRAIL ABOVE FOR THE   PR-0410 
000470*                             NEXT AUDIT CYCLE.                           
000480*----------------------------------------------------------------         
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM.                                                  
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550                                                                          
000560     COPY "SLSCHED.CBL".                                                  
000570                                                                          
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600                                                                          
000610     COPY "FDSCHED.CBL".                                                  
000620                                                                          
000630 WORKING-STORAGE SECTION.                                                 
000640                                                                          
000650     01  W-INVALID-CARD-MSG.
000660         05  FILLER                PIC X(24)
000670             VALUE "CONTROL CARD REJECTED - ".
000680         05  W-INVALID-REASON      PIC X(50) VALUE SPACES.
000690         05  FILLER                PIC X(06) VALUE SPACES.
000691                                                                          
000692     77  W-CARDS-READ-COUNT        PIC 9(04)   COMP.                      
000700                                                                          
000710     77  DUMMY                     PIC X.                                 
000720*----------------------------------------------------------------         
000730                                                                          
000740 PROCEDURE DIVISION.                                                      
000750                                                                          
000760 000-MAIN-CONTROL.                                                        
000770                                                                          
000780     OPEN INPUT CTLCARD-FILE.                                             
000781     MOVE ZERO TO W-CARDS-READ-COUNT.                                     
000790     READ CTLCARD-FILE RECORD                                             
000800         AT END                                                           
000810             MOVE "N" TO CTL-OPERATION-CODE                               
000815         NOT AT END                                                       
000816             ADD 1 TO W-CARDS-READ-COUNT.                                 
000820     CLOSE CTLCARD-FILE.                                                  
000830                                                                          
000840     IF NOT CTL-OP-IS-VALID                                               
000850         PERFORM 900-REJECT-CARD THRU 900-REJECT-CARD-EXIT                
000860     ELSE                                                                 
000870         PERFORM 100-VALIDATE-AND-DISPATCH                                
000880             THRU 100-VALIDATE-AND-DISPATCH-EXIT.                         
000890                                                                          
000900     STOP RUN.                                                            
000910*----------------------------------------------------------------         
000920                                                                          
000930 100-VALIDATE-AND-DISPATCH.                                               
000940*    03/14/87 RLT  ORIGINAL PARAGRAPH.                                    
000950*    07/02/87 RLT  MONTH VALIDATION ADDED FOR THE "P" CARD.               
000960                                                                          
000970     IF CTL-OP-POPULATE-MONTH                                             
000980         IF NOT CTL-MONTH-IS-VALID                                        
000990             MOVE "MONTH NUMBER NOT IN RANGE 1-12"                        
001000                 TO W-INVALID-REASON                                      
001010             PERFORM 900-REJECT-CARD THRU 900-REJECT-CARD-EXIT            
001020         ELSE                                                             
001030             CALL "populate-month"                                        
001040     ELSE                                                                 
001050         IF CTL-OP-UPDATE-SCHEDULE                                        
001060             CALL "update-schedule"                                       
001070         ELSE                                                             
001080             IF CTL-OP-CLOCK-OUT                                          
001090                 CALL "clock-out"                                         
001100             ELSE                                                         
001110                 IF CTL-OP-DAILY-SUGGESTION                               
001120                     CALL "daily-suggestion".                             
001130 100-VALIDATE-AND-DISPATCH-EXIT.                                          
001140     EXIT.                                                                
001150*----------------------------------------------------------------         
001160                                                                          
001170 900-REJECT-CARD.                                                         
001180*    09/23/91 MPQ  WRITE THE REJECTION TO SCHEDRPT-FILE SO A              
001190*                  BAD CARD DOES NOT VANISH WITHOUT A TRACE.              
001200     IF W-INVALID-REASON = SPACES                                         
001210         MOVE "UNRECOGNIZED OPERATION CODE" TO W-INVALID-REASON.          
001220     OPEN OUTPUT SCHEDRPT-FILE.                                           
001230     MOVE W-INVALID-CARD-MSG TO SCHEDRPT-LINE.                            
001240     WRITE SCHEDRPT-LINE.                                                 
001250     CLOSE SCHEDRPT-FILE.                                                 
001260 900-REJECT-CARD-EXIT.                                                    
001270     EXIT.                                                                
