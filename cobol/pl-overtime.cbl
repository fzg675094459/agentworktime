000010*    PL-OVERTIME.CBL
000020*----------------------------------------------------------------
000030*    Overtime math shared by CLOCK-OUT and DAILY-SUGGESTION - the
000040*    day's overtime hours, the month-to-date roll forward, how
000050*    many workdays remain in the month, and the pacing suggestion
000060*    that spreads what is left of the 29.00-hour budget over
000070*    those remaining workdays.
000080*----------------------------------------------------------------
000090
000100 COMPUTE-DAY-OVERTIME.
000110*    Actual clock-out minus standard clock-out, floored at zero,
000120*    converted from seconds to hours and rounded to two places.
000130     MOVE WT-STD-OFF-TIME(FOC-RECORD-POSITION)
000140         TO WT-STD-TIME-FIELD.
000150     MOVE WT-ACT-OFF-TIME(FOC-RECORD-POSITION) TO WT-TIME-FIELD.
000160     COMPUTE WT-STD-SECONDS =
000170         (WT-STD-TIME-FIELD-HH * 3600)
000180         + (WT-STD-TIME-FIELD-MM * 60)
000190         + WT-STD-TIME-FIELD-SS.
000200     COMPUTE WT-ACT-SECONDS =
000210         (WT-TIME-FIELD-HH * 3600)
000220         + (WT-TIME-FIELD-MM * 60)
000230         + WT-TIME-FIELD-SS.
000240     COMPUTE WT-OT-SECONDS = WT-ACT-SECONDS - WT-STD-SECONDS.
000250     IF WT-OT-SECONDS < ZERO
000260         MOVE ZERO TO WT-OT-SECONDS.
000270     COMPUTE WT-OT-HOURS ROUNDED = WT-OT-SECONDS / 3600.
000280     MOVE WT-OT-HOURS
000290         TO WT-DAY-OVERTIME(FOC-RECORD-POSITION).
000300 COMPUTE-DAY-OVERTIME-EXIT.
000310     EXIT.
000320*----------------------------------------------------------------
000330
000340 COMPUTE-MTD-OVERTIME.
000350*    Month-to-date overtime is the sum of every day-overtime
000360*    figure in the table whose date falls in the same CCYY/MM as
000370*    the record just posted, stamped back onto every one of
000380*    those same entries.
000390     MOVE WT-DATE(FOC-RECORD-POSITION) TO WT-DATE-FIELD.
000400     MOVE ZERO TO WT-REMAINING-BUDGET.
000410     MOVE 1 TO WT-IDX.
000420     PERFORM ACCUMULATE-ONE-MTD-ENTRY
000430         THRU ACCUMULATE-ONE-MTD-ENTRY-EXIT
000440         UNTIL WT-IDX > WT-TABLE-COUNT.
000450     MOVE 1 TO WT-IDX.
000460     PERFORM STAMP-ONE-MTD-ENTRY
000470         THRU STAMP-ONE-MTD-ENTRY-EXIT
000480         UNTIL WT-IDX > WT-TABLE-COUNT.
000490 COMPUTE-MTD-OVERTIME-EXIT.
000500     EXIT.
000510*----------------------------------------------------------------
000520
000530 ACCUMULATE-ONE-MTD-ENTRY.
000540     IF WT-DATE-CCYY(WT-IDX) = WT-DATE-FIELD-CCYY
000550        AND WT-DATE-MM(WT-IDX) = WT-DATE-FIELD-MM
000560         ADD WT-DAY-OVERTIME(WT-IDX) TO WT-REMAINING-BUDGET.
000570     ADD 1 TO WT-IDX.
000580 ACCUMULATE-ONE-MTD-ENTRY-EXIT.
000590     EXIT.
000600*----------------------------------------------------------------
000610
000620 STAMP-ONE-MTD-ENTRY.
000630     IF WT-DATE-CCYY(WT-IDX) = WT-DATE-FIELD-CCYY
000640        AND WT-DATE-MM(WT-IDX) = WT-DATE-FIELD-MM
000650         MOVE WT-REMAINING-BUDGET TO WT-MTD-OVERTIME(WT-IDX).
000660     ADD 1 TO WT-IDX.
000670 STAMP-ONE-MTD-ENTRY-EXIT.
000680     EXIT.
000690*----------------------------------------------------------------
000700
000710 COUNT-FUTURE-WORKDAYS.
000720*    Counts workday entries already on the table whose date is
000730*    strictly after WT-DATE-FIELD and in the same CCYY/MM - the
000740*    caller sets WT-DATE-FIELD from the pivot date first.
000750     MOVE ZERO TO WT-FUTURE-WORKDAYS.
000760     MOVE 1 TO WT-IDX.
000770     PERFORM COUNT-ONE-FUTURE-WORKDAY
000780         THRU COUNT-ONE-FUTURE-WORKDAY-EXIT
000790         UNTIL WT-IDX > WT-TABLE-COUNT.
000800 COUNT-FUTURE-WORKDAYS-EXIT.
000810     EXIT.
000820*----------------------------------------------------------------
000830
000840 COUNT-ONE-FUTURE-WORKDAY.
000850     IF WT-DATE-CCYY(WT-IDX) = WT-DATE-FIELD-CCYY
000860        AND WT-DATE-MM(WT-IDX) = WT-DATE-FIELD-MM
000870        AND WT-DATE(WT-IDX) > WT-DATE-FIELD
000880        AND WT-WORKDAY-FLAG(WT-IDX) = "Y"
000890         ADD 1 TO WT-FUTURE-WORKDAYS.
000900     ADD 1 TO WT-IDX.
000910 COUNT-ONE-FUTURE-WORKDAY-EXIT.
000920     EXIT.
000930*----------------------------------------------------------------
000940
000950 COMPUTE-PACING-SUGGESTION.
000960*    WT-DENOMINATOR is set by the caller before this is PERFORMed
000970*    - CLOCK-OUT counts only the workdays still ahead, DAILY-
000980*    SUGGESTION adds one to include today.  Remaining budget at or
000990*    below zero, or a zero denominator, both mean nothing left to
001000*    spread over the rest of the month.
001010*    02/06/90 DKW PR-0238 EXACTLY 29.00 HOURS USED IS EXHAUSTED
001020*                 TOO, NOT JUST OVER - CHANGED < TO NOT >.
001030     COMPUTE WT-REMAINING-BUDGET =
001040         WT-OVERTIME-BUDGET - WT-MTD-OVERTIME(FOC-RECORD-POSITION)
001050     IF WT-REMAINING-BUDGET NOT > ZERO
001060         MOVE "Y" TO WT-BUDGET-EXHAUSTED-SW
001070     ELSE
001080         MOVE "N" TO WT-BUDGET-EXHAUSTED-SW.
001090     IF WT-BUDGET-IS-EXHAUSTED OR WT-DENOMINATOR = ZERO
001100         MOVE ZERO TO WT-AVG-OT-PER-DAY
001110         MOVE ZERO TO WT-SUGGESTED-HH
001120         MOVE ZERO TO WT-SUGGESTED-MM
001130     ELSE
001140         COMPUTE WT-AVG-OT-PER-DAY ROUNDED =
001150             WT-REMAINING-BUDGET / WT-DENOMINATOR
001160*        18:00 IS THE HARD-CODED BASE QUITTING TIME - USED EVEN IF
001170*        THIS RECORD'S OWN STANDARD OFF TIME READS DIFFERENTLY.
001180         COMPUTE WT-SUGGESTED-SECONDS =
001190             (18 * 3600) + (WT-AVG-OT-PER-DAY * 3600)
001200         DIVIDE WT-SUGGESTED-SECONDS BY 3600
001210             GIVING WT-SUGGESTED-HH
001220             REMAINDER WT-SUGGESTED-SECONDS
001230         DIVIDE WT-SUGGESTED-SECONDS BY 60
001240             GIVING WT-SUGGESTED-MM.
001250 COMPUTE-PACING-SUGGESTION-EXIT.
001260     EXIT.
