000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. populate-month.                                              
000030 AUTHOR. R-L-TOLENTINO.                                                   
000040 INSTALLATION. PAYROLL SYSTEMS - EASTGATE DATA CENTER.                    
000050 DATE-WRITTEN. 03/25/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - PAYROLL SUBSYSTEM.                      
000080*----------------------------------------------------------------         
000090*    POPULATE-MONTH                                                       
000100*    Appends one default schedule record to the ledger for every          
000110*    day of the requested month that is not already on file.              
000120*    Built on the whole-file rewrite-in-place idiom this shop             
000130*    used for CLEARING-EXISTING-SELECTIONS, run once a month by           
000140*    payroll ahead of the first punch of the new month.                   
000150*----------------------------------------------------------------         
000160*    CHANGE LOG                                                           
000170*    DATE      BY   TICKET    DESCRIPTION                                 
000180*    --------  ---  --------  --------------------------------            
000190*    03/25/87  RLT  PR-0120   ORIGINAL PROGRAM.                   PR-0120 
000200*    07/02/87  RLT  PR-0145   NEW DAYS ARE APPENDED, NOT SORT-    PR-0145 
000210*                             INSERTED - MATCHES THE WAY THE OLD          
000220*                             CARD-DECK VERSION BUILT A MONTH.            
000230*    02/06/90  DKW  PR-0237   DAYS-IN-MONTH NOW COMES FROM        PR-0237 
000240*                             PL-SCHED-DATE.CBL SO FEBRUARY OF A          
000250*                             LEAP YEAR GETS 29 DAYS.                     
000260*    09/23/91  MPQ  PR-0274   "ALREADY POPULATED" MESSAGE ADDED   PR-0274 
000270*                             FOR A SECOND RUN AGAINST THE SAME           
000280*                             MONTH.                                      
000290*    12/03/98  JHS  PR-0366   YEAR 2000 REVIEW - CTL-YEAR IS A    PR-0366 
000300*                             FULL FOUR-DIGIT CCYY FIELD AND THE          
000310*                             LEAP-YEAR TEST IN PL-SCHED-DATE.CBL         
000320*                             HANDLES THE CENTURY RULE.  NO               
000330*                             CHANGE REQUIRED.                            
000340*    06/17/99  JHS  PR-0379   REGRESSION RUN AFTER Y2K REVIEW.    PR-0379 
000350*----------------------------------------------------------------         
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400 INPUT-OUTPUT SECTION.                                                    
000410 FILE-CONTROL.                                                            
000420                                                                          
000430     COPY "SLSCHED.CBL".                                                  
000440                                                                          
000450 DATA DIVISION.                                                           
000460 FILE SECTION.                                                            
000470                                                                          
000480     COPY "FDSCHED.CBL".                                                  
000490                                                                          
000500 WORKING-STORAGE SECTION.                                                 
000510                                                                          
000520     COPY "wsschtbl.cbl".                                                 
000530     COPY "wsscdate.cbl".                                                 
000540                                                                          
000550     77  W-DAY-COUNT                  PIC 9(02)  COMP.                    
000560     77  W-DAYS-ADDED                 PIC 9(04)  COMP.                    
000570                                                                          
000580     01  W-BUILD-DATE                 PIC X(10).                          
000590     01  W-BUILD-DATE-R REDEFINES W-BUILD-DATE.                           
000600         05  W-BUILD-CCYY             PIC 9(4).                           
000610         05  FILLER                   PIC X VALUE "-".                    
000620         05  W-BUILD-MM               PIC 99.                             
000630         05  FILLER                   PIC X VALUE "-".                    
000640         05  W-BUILD-DD               PIC 99.                             
000650                                                                          
000660     01  W-ALREADY-LINE.                                                  
000670         05  FILLER                   PIC X(23)                           
000680             VALUE "MONTH ALREADY POPULATED".                             
000690         05  FILLER                   PIC X(57) VALUE SPACES.             
000700                                                                          
000710     01  W-POPULATED-LINE.                                                
000720         05  FILLER                  PIC X(11) VALUE "POPULATED ".        
000730         05  W-POP-CCYY               PIC 9(4).                           
000740         05  FILLER                   PIC X(01) VALUE "-".                
000750         05  W-POP-MM                 PIC 99.                             
000760         05  FILLER                   PIC X(06) VALUE " WITH ".           
000770         05  W-POP-COUNT              PIC ZZ9.                            
000780         05  FILLER                   PIC X(19)                           
000790             VALUE " DEFAULT DAYS ADDED".                                 
000800         05  FILLER                   PIC X(34) VALUE SPACES.             
000810*----------------------------------------------------------------         
000820                                                                          
000830 PROCEDURE DIVISION.                                                      
000840                                                                          
000850 000-MAIN-CONTROL.                                                        
000860                                                                          
000870     OPEN INPUT CTLCARD-FILE.                                             
000880     READ CTLCARD-FILE RECORD.                                            
000890     CLOSE CTLCARD-FILE.                                                  
000900                                                                          
000910     OPEN INPUT OLD-MASTER-FILE.                                          
000920     OPEN OUTPUT NEW-MASTER-FILE.                                         
000930     OPEN OUTPUT SCHEDRPT-FILE.                                           
000940                                                                          
000950     PERFORM LOAD-OLD-MASTER-INTO-TABLE                                   
000960         THRU LOAD-OLD-MASTER-INTO-TABLE-EXIT.                            
000970                                                                          
000980     MOVE CTL-YEAR  TO SCD-IN-CCYY.                                       
000990     MOVE CTL-MONTH TO SCD-IN-MM.                                         
001000     PERFORM COMPUTE-DAYS-IN-MONTH THRU COMPUTE-DAYS-IN-MONTH-EXIT.
001010
001020     MOVE ZERO TO W-DAYS-ADDED.
001030     MOVE 1    TO W-DAY-COUNT.                                            
001040     PERFORM 200-PROCESS-ONE-DAY THRU 200-PROCESS-ONE-DAY-EXIT            
001050         UNTIL W-DAY-COUNT > SCD-OUT-DAYS-IN-MONTH.                       
001060                                                                          
001070     PERFORM WRITE-TABLE-TO-NEW-MASTER                                    
001080         THRU WRITE-TABLE-TO-NEW-MASTER-EXIT.                             
001090                                                                          
001100     PERFORM 900-WRITE-COUNT-REPORT                                       
001110         THRU 900-WRITE-COUNT-REPORT-EXIT.                                
001120                                                                          
001130     CLOSE OLD-MASTER-FILE.                                               
001140     CLOSE NEW-MASTER-FILE.                                               
001150     CLOSE SCHEDRPT-FILE.                                                 
001160                                                                          
001170     EXIT PROGRAM.                                                        
001180     STOP RUN.                                                            
001190*----------------------------------------------------------------         
001200                                                                          
001210 200-PROCESS-ONE-DAY.                                                     
001220*    07/02/87 RLT  APPENDS AT THE END - DOES NOT USE THE SORT-            
001230*                  INSERT LOGIC IN PL-FIND-OR-CREATE.CBL.                 
001240     MOVE CTL-YEAR    TO W-BUILD-CCYY.                                    
001250     MOVE CTL-MONTH   TO W-BUILD-MM.                                      
001260     MOVE W-DAY-COUNT TO W-BUILD-DD.                                      
001270     MOVE W-BUILD-DATE TO FOC-TARGET-DATE.                                
001280                                                                          
001290     MOVE "N" TO WT-FOUND-SW.                                             
001300     MOVE 1 TO WT-IDX.                                                    
001310     PERFORM SEARCH-FOR-TARGET-DATE                                       
001320         THRU SEARCH-FOR-TARGET-DATE-EXIT                                 
001330         UNTIL WT-IDX > WT-TABLE-COUNT OR WT-RECORD-FOUND.                
001340                                                                          
001350     IF NOT WT-RECORD-FOUND                                               
001360         ADD 1 TO WT-TABLE-COUNT                                          
001370         MOVE WT-TABLE-COUNT TO WT-INSERT-POS                             
001380         PERFORM BUILD-DEFAULT-SCHEDULE-ENTRY                             
001390             THRU BUILD-DEFAULT-SCHEDULE-ENTRY-EXIT                       
001400         ADD 1 TO W-DAYS-ADDED.                                           
001410                                                                          
001420     ADD 1 TO W-DAY-COUNT.                                                
001430 200-PROCESS-ONE-DAY-EXIT.                                                
001440     EXIT.                                                                
001450*----------------------------------------------------------------         
001460                                                                          
001470 900-WRITE-COUNT-REPORT.                                                  
001480     IF W-DAYS-ADDED = ZERO                                               
001490         MOVE W-ALREADY-LINE TO SCHEDRPT-LINE                             
001500     ELSE                                                                 
001510         MOVE CTL-YEAR    TO W-POP-CCYY                                   
001520         MOVE CTL-MONTH   TO W-POP-MM                                     
001530         MOVE W-DAYS-ADDED TO W-POP-COUNT                                 
001540         MOVE W-POPULATED-LINE TO SCHEDRPT-LINE.                          
001550     WRITE SCHEDRPT-LINE.                                                 
001560 900-WRITE-COUNT-REPORT-EXIT.                                             
001570     EXIT.                                                                
001580*----------------------------------------------------------------         
001590                                                                          
001600     COPY "pl-find-or-create.cbl".                                        
001610     COPY "pl-master-io.cbl".                                             
001620     COPY "pl-sched-date.cbl".                                            
